?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     SSFMRV0M.
000130 AUTHOR.         R. MAYER.
000140 INSTALLATION.   STADTWERKE RECHENZENTRUM ABT. EDV-ANWENDUNGEN.
000150 DATE-WRITTEN.   1988-11-21.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABT. EDV.
000180*
000190*-----------------------------------------------------------*
000200* Letzte Aenderung :: 2005-03-11
000210* Letzte Version   :: B.01.00
000220* Kurzbeschreibung :: Eingangspruefung Ablesewert-Gruppe (PPC)
000230* Auftrag          :: SW-4471 SW-5140
000240*-----------------------------------------------------------*
000250* Vers.   | Datum      | von | Kommentar                    *
000260*---------|------------|-----|------------------------------*
000270*A.00.00  | 1988-11-21 | RKM | Neuerstellung
000280*A.01.00  | 1991-06-04 | RKM | Praefix umgestellt auf
000290*         |            |     | PPC-MRS- (vorher ZW-)
000300*B.00.00  | 1994-09-19 | HGB | Zurueckweisung protokolliert
000310*         |            |     | statt nur PPC-LINK-RC gesetzt
000320*B.00.01  | 1999-01-08 | LOR | Test der Jahrtausendfelder
000330*         |            |     | gegen PPCDRV0O abgeschlossen
000340*B.01.00  | 2005-03-11 | HGB | W77-AUFRUFE als Aufrufzaehler
000350*         |            |     | ergaenzt (Kontrollausgabe)  SW-5140
000360*-----------------------------------------------------------*
000370*
000380* Programmbeschreibung
000390* --------------------
000400* Prueft eine Gruppe Ablesewerte (PPC-MRS-TABLE), bevor
000410* PPCDRV0O sie an SSFPPR0M zur Kostenberechnung weiterreicht.
000420* Zurueckgewiesen wird, wenn die Zaehlernummer leer ist oder
000430* keine Ablesungen vorliegen. Rein pruefend, es wird nichts
000440* geschrieben oder umgerechnet.
000450*
000460* Aufruf
000470* ------
000480* CALL "SSFMRV0M" USING PPC-LINK-HDR, PPC-MRS-TABLE.
000490*
000500******************************************************************
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     SWITCH-15 IS ANZEIGE-VERSION
000560         ON STATUS IS SHOW-VERSION
000570     CLASS ALPHNUM IS "0123456789"
000580                      "abcdefghijklmnopqrstuvwxyz"
000590                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000600                      " .,;-_!$%&/=*+".
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*
000680 WORKING-STORAGE SECTION.
000690*-----------------------------------------------------------*
000700* Standalone-Feld - zaehlt die Aufrufe dieses Moduls seit
000710* Programmstart des Treibers, nur zur Kontrollausgabe
000720*-----------------------------------------------------------*
000730 77          W77-AUFRUFE         PIC S9(04) COMP VALUE ZERO.
000740*-----------------------------------------------------------*
000750* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000760*-----------------------------------------------------------*
000770 01          COMP-FELDER.
000780     05      C4-LAENGE-MID       PIC S9(04) COMP.
000790*-----------------------------------------------------------*
000800* Felder mit konstantem Inhalt: Praefix K
000810*-----------------------------------------------------------*
000820 01          KONSTANTE-FELDER.
000830     05      K-MODUL             PIC X(08) VALUE "SSFMRV0M".
000840     05      K-MODUL-SUFFIX REDEFINES K-MODUL.
000850         10  FILLER              PIC X(06).
000860         10  K-MSF-TYPKENNUNG    PIC X(01).
000870             88 K-MSF-IST-MODUL          VALUE "M".
000880             88 K-MSF-IST-TREIBER        VALUE "O".
000890         10  FILLER              PIC X(01).
000900     05      K-PROG-START         PIC X(20)
000910                 VALUE "B.01.00 2005-03-11".
000920     05      K-PROG-START-VIEW REDEFINES K-PROG-START.
000930         10  FILLER              PIC X(08).
000940         10  K-PSV-JJJJ          PIC X(04).
000950         10  FILLER              PIC X(08).
000960*-----------------------------------------------------------*
000970* Conditional-Felder
000980*-----------------------------------------------------------*
000990 01          SCHALTER.
001000     05      PRG-STATUS          PIC 9.
001010          88 PRG-OK                          VALUE ZERO.
001020          88 PRG-ABBRUCH                     VALUE 1 THRU 9.
001030     05      PRG-STATUS-ALPHA REDEFINES PRG-STATUS
001040                                 PIC X(01).
001050*-----------------------------------------------------------*
001060* PPC-LINK-HDR / PPC-MRS-TABLE - siehe PPCLINKC / PPCMRSTB,
001070* Kopie identisch zu der in PPCDRV0O und SSFPPR0M
001080*-----------------------------------------------------------*
001090 LINKAGE SECTION.
001100     COPY PPCLINKC OF "=SSFCPYLB".
001110     COPY PPCMRSTB OF "=SSFCPYLB".
001120*
001130 PROCEDURE DIVISION USING PPC-LINK-HDR, PPC-MRS-TABLE.
001140*-----------------------------------------------------------*
001150* Steuerungs-Section
001160*-----------------------------------------------------------*
001170 A100-STEUERUNG SECTION.
001180 A100-00.
001190     IF  SHOW-VERSION
001200         DISPLAY K-MODUL " VOM " K-PROG-START
001210         EXIT PROGRAM
001220     END-IF

001230     ADD 1 TO W77-AUFRUFE

001240     MOVE ZERO TO PRG-STATUS
001250     SET PPC-LINK-RC-OK TO TRUE

001260     PERFORM B100-PRUEFEN

001270     EXIT PROGRAM
001280     .
001290 A100-99.
001300     EXIT.
001310*-----------------------------------------------------------*
001320* Pruefreihenfolge nach fachlicher Vorschrift:
001330*   1. Zaehlernummer vorhanden und nicht leer
001340*   2. mindestens eine Ablesung vorhanden
001350* Jede Bedingung fuer sich allein wuerde die Gruppe schon
001360* zurueckweisen (UND-Verknuepfung, kein Weiterpruefen nach
001370* dem ersten Fehler noetig)
001380*-----------------------------------------------------------*
001390 B100-PRUEFEN SECTION.
001400 B100-00.
001410     MOVE ZERO TO C4-LAENGE-MID
001420     INSPECT PPC-MRS-SMART-METER-ID
001430             TALLYING C4-LAENGE-MID
001440             FOR CHARACTERS BEFORE INITIAL SPACE

001450     IF PPC-MRS-SMART-METER-ID = SPACES
001460        OR C4-LAENGE-MID = ZERO
001470        SET PPC-LINK-RC-INVALID TO TRUE
001480        EXIT SECTION
001490     END-IF

001500     IF PPC-MRS-READING-COUNT = ZERO
001510        SET PPC-LINK-RC-NO-READINGS TO TRUE
001520        EXIT SECTION
001530     END-IF
001540     .
001550 B100-99.
001560     EXIT.
