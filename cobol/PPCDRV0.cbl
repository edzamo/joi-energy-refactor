?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC

* Sourcesafe-Module
?SEARCH  =SSFPPR0
?SEARCH  =SSFMRV0

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     PPCDRV0O.
000130 AUTHOR.         R. MAYER.
000140 INSTALLATION.   STADTWERKE RECHENZENTRUM ABT. EDV-ANWENDUNGEN.
000150 DATE-WRITTEN.   1988-11-14.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABT. EDV.
000180*
000190*-----------------------------------------------------------*
000200* Letzte Aenderung :: 2005-03-11
000210* Letzte Version   :: F.00.00
000220* Kurzbeschreibung :: Treiber Preisplan-Vergleichslauf (PPC)
000230* Auftrag          :: SW-4471 SW-4488 SW-5102 SW-5140
000240*-----------------------------------------------------------*
000250* Vers.   | Datum      | von | Kommentar                    *
000260*---------|------------|-----|------------------------------*
000270*A.00.00  | 1988-11-14 | RKM | Neuerstellung
000280*B.00.00  | 1991-06-04 | RKM | Zaehlerdatei jetzt Detailsatz
000290*         |            |     | statt Kartenstapel je Zaehler
000300*C.00.00  | 1994-09-19 | HGB | Preisplan-Tabelle auf 5 Tarife
000310*         |            |     | je Plan (vorher nur Strom)
000320*D.00.00  | 1998-12-02 | LOR | Jahrtausendfeld PPC-RD-TS-YYYY
000330*         |            |     | (Vorbereitung Jahr 2000)   SW-3390
000340*D.00.01  | 1999-01-08 | LOR | Test der Jahrtausendfelder
000350*         |            |     | gegen SSFPPR0M abgeschlossen
000360*E.00.00  | 2004-10-05 | HGB | Top-N Empfehlung (PPC-LINK-
000370*         |            |     | LIMIT) fuer B100 ergaenzt SW-5102
000380*F.00.00  | 2005-03-11 | HGB | Empfehlungslimit bisher immer
000390*         |            |     | Null - P100-GETSTARTUPTEXT holt
000400*         |            |     | es jetzt als StartUpText  SW-5140
000410*-----------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450* Liest Zaehlerablesungen (PPC-READ-FILE), Preisplan-Stamm
000460* (PPC-PP-FILE) und Zaehler-Kontostamm (PPC-AC-FILE) und
000470* schreibt je Zaehler eine Vergleichszeile je Preisplan auf
000480* PPC-CMP-FILE (PPC-COMPARISON-RECORD). Die eigentliche
000490* Bewertung (Durchschnitt, Verbrauchszeit, kWh, Kosten)
000500* macht das Modul SSFPPR0M, die Eingangspruefung der
000510* Ablesungen macht SSFMRV0M. PPCDRV0O selbst rechnet nicht,
000520* es steuert nur Ein-/Ausgabe und den Gruppenwechsel je
000530* Zaehlernummer.
000540*
000550* Aufruf
000560* ------
000570* PPCDRV0
000580*
000590******************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     SWITCH-15 IS ANZEIGE-VERSION
000650         ON STATUS IS SHOW-VERSION
000660     CLASS ALPHNUM IS "0123456789"
000670                      "abcdefghijklmnopqrstuvwxyz"
000680                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000690                      " .,;-_!$%&/=*+".
000700*
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT PPC-READ-FILE    ASSIGN TO PPCREAD
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS FILE-STATUS.
000760     SELECT PPC-PP-FILE      ASSIGN TO PPCPPMST
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS  IS FILE-STATUS.
000790     SELECT PPC-AC-FILE      ASSIGN TO PPCACMST
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS FILE-STATUS.
000820     SELECT PPC-CMP-FILE     ASSIGN TO PPCCMPOUT
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS  IS FILE-STATUS.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890 FD  PPC-READ-FILE.
000900 01  PPC-RD-INPUT-RECORD     PIC X(64).
000910*
000920 FD  PPC-PP-FILE.
000930 01  PPC-PP-INPUT-RECORD     PIC X(184).
000940*
000950 FD  PPC-AC-FILE.
000960 01  PPC-AC-INPUT-RECORD     PIC X(63).
000970*
000980 FD  PPC-CMP-FILE.
000990 01  PPC-CMP-OUTPUT-RECORD   PIC X(84).
001000*
001010 WORKING-STORAGE SECTION.
001020*-----------------------------------------------------------*
001030* Standalone-Feld - Anzahl der Aufrufe von SSFPPR0M im Lauf,
001040* nur zur Kontrollausgabe in A100-00
001050*-----------------------------------------------------------*
001060 77          W77-MODULAUFRUFE    PIC S9(04) COMP VALUE ZERO.
001070*-----------------------------------------------------------*
001080* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001090*-----------------------------------------------------------*
001100 01          COMP-FELDER.
001110     05      C4-ANZ              PIC S9(04) COMP.
001120     05      C4-COUNT            PIC S9(04) COMP.
001130     05      C4-I1               PIC S9(04) COMP.
001140     05      C4-I2               PIC S9(04) COMP.
001150     05      C4-LEN              PIC S9(04) COMP.
001160     05      C4-PTR              PIC S9(04) COMP.
001170     05      C9-METER-COUNT      PIC S9(09) COMP.
001180     05      C9-LINE-COUNT       PIC S9(09) COMP.
001190     05      C9-REJECT-COUNT     PIC S9(09) COMP.
001200*-----------------------------------------------------------*
001210* Display-Felder: Praefix D
001220*-----------------------------------------------------------*
001230 01          DISPLAY-FELDER.
001240     05      D-NUM4              PIC -9(04).
001250     05      D-NUM9              PIC  9(09).
001260*-----------------------------------------------------------*
001270* Felder mit konstantem Inhalt: Praefix K
001280*-----------------------------------------------------------*
001290 01          KONSTANTE-FELDER.
001300     05      K-MODUL             PIC X(08) VALUE "PPCDRV0O".
001310     05      K-MODUL-SUFFIX REDEFINES K-MODUL.
001320         10  FILLER              PIC X(06).
001330         10  K-MSF-TYPKENNUNG    PIC X(01).
001340             88 K-MSF-IST-MODUL          VALUE "M".
001350             88 K-MSF-IST-TREIBER        VALUE "O".
001360         10  FILLER              PIC X(01).
001370     05      K-PROG-START         PIC X(20)
001380                 VALUE "F.00.00 2005-03-11".
001390     05      K-PROG-START-VIEW REDEFINES K-PROG-START.
001400         10  FILLER              PIC X(08).
001410         10  K-PSV-JJJJ          PIC X(04).
001420         10  FILLER              PIC X(08).
001430*-----------------------------------------------------------*
001440* Conditional-Felder
001450*-----------------------------------------------------------*
001460 01          SCHALTER.
001470     05      FILE-STATUS         PIC X(02).
001480          88 FILE-OK                         VALUE "00".
001490          88 FILE-NOK                        VALUE "01" THRU "99".
001500          88 FILE-EOF-STATUS                 VALUE "10".
001510     05      REC-STAT REDEFINES  FILE-STATUS.
001520        10   FILE-STATUS1        PIC X.
001530          88 FILE-EOF                        VALUE "1".
001540          88 FILE-INVALID                    VALUE "2".
001550          88 FILE-PERMERR                    VALUE "3".
001560        10                       PIC X.
001570     05      MEHR-DETAILSAETZE   PIC 9 VALUE 1.
001580          88 ES-GIBT-DETAILSAETZE            VALUE 1.
001590          88 KEINE-DETAILSAETZE-MEHR         VALUE 0.
001600     05      GRUPPE-OFFEN        PIC 9 VALUE 0.
001610          88 EINE-GRUPPE-OFFEN               VALUE 1.
001620          88 KEINE-GRUPPE-OFFEN              VALUE 0.
001630     05      PRG-STATUS          PIC 9.
001640          88 PRG-OK                          VALUE ZERO.
001650          88 PRG-ABBRUCH                     VALUE 1 THRU 9.
001660*-----------------------------------------------------------*
001670* weitere Arbeitsfelder: Praefix W
001680*-----------------------------------------------------------*
001690 01          WORK-FELDER.
001700     05      W-VORHERIGE-METER-ID
001710                                 PIC X(20).
001720     05      W-EMPFEHLUNGS-LIMIT PIC S9(04) COMP VALUE ZERO.
001730*-----------------------------------------------------------*
001740* Parameter fuer COBOL-Utility GETSTARTUPTEXT - liefert das
001750* Empfehlungslimit aus dem StartUpText des Laufs (SW-5140)
001760*-----------------------------------------------------------*
001770 01          STUP-PARAMETER.
001780     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
001790     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
001800     05      STUP-TEXT           PIC X(128).
001810 01          STUP-CONTENT-DECOMPOSE.
001820     05      STUP-DEC-LIMIT      PIC  9(04) VALUE ZERO.
001830*-----------------------------------------------------------*
001840* Preisplan-Stamm, Kontostamm, Ablesewert-Tabelle,
001850* Schnittstelle zu SSFPPR0M / SSFMRV0M
001860*-----------------------------------------------------------*
001870     COPY PPCMSTR  OF "=SSFCPYLB".
001880     COPY PPCACCT  OF "=SSFCPYLB".
001890     COPY PPCRDNG  OF "=SSFCPYLB".
001900     COPY PPCMRSTB OF "=SSFCPYLB".
001910     COPY PPCCMPR  OF "=SSFCPYLB".
001920     COPY PPCLINKC OF "=SSFCPYLB".
001930*
001940 PROCEDURE DIVISION.
001950*-----------------------------------------------------------*
001960* Steuerungs-Section
001970*-----------------------------------------------------------*
001980 A100-STEUERUNG SECTION.
001990 A100-00.
002000     IF  SHOW-VERSION
002010         DISPLAY K-MODUL " VOM " K-PROG-START
002020         STOP RUN
002030     END-IF

002040     PERFORM B000-VORLAUF
002050     PERFORM B100-VERARBEITUNG
002060     PERFORM B090-ENDE

002070     IF PRG-ABBRUCH
002080        DISPLAY K-MODUL " >>> ABBRUCH DES LAUFS <<<"
002090     ELSE
002100        MOVE C9-METER-COUNT TO D-NUM9
002110        DISPLAY K-MODUL " GEZAEHLTE ZAEHLER: " D-NUM9
002120        MOVE C9-REJECT-COUNT TO D-NUM9
002130        DISPLAY K-MODUL " ZURUECKGEWIESEN:   " D-NUM9
002140        MOVE W-EMPFEHLUNGS-LIMIT TO D-NUM4
002150        DISPLAY K-MODUL " EMPFEHLUNGSLIMIT:  " D-NUM4
002160        MOVE W77-MODULAUFRUFE TO D-NUM4
002170        DISPLAY K-MODUL " MODULAUFRUFE SSFPPR0M: " D-NUM4
002180     END-IF

002190     STOP RUN
002200     .
002210 A100-99.
002220     EXIT.
002230*-----------------------------------------------------------*
002240* Vorlauf - Dateien oeffnen, Staemme laden
002250*-----------------------------------------------------------*
002260 B000-VORLAUF SECTION.
002270 B000-00.
002280     MOVE ZERO TO C9-METER-COUNT
002290     MOVE ZERO TO C9-LINE-COUNT
002300     MOVE ZERO TO C9-REJECT-COUNT
002310     MOVE ZERO TO PRG-STATUS
002320     MOVE ZERO TO W-EMPFEHLUNGS-LIMIT
002330     MOVE ZERO TO W77-MODULAUFRUFE
002340     SET KEINE-GRUPPE-OFFEN TO TRUE

002350     PERFORM P100-GETSTARTUPTEXT
002360     IF PRG-ABBRUCH
002370        EXIT SECTION
002380     END-IF

002390     PERFORM F100-OPEN-FILES
002400     IF PRG-ABBRUCH
002410        EXIT SECTION
002420     END-IF

002430     PERFORM C010-LADE-PPMASTER
002440     PERFORM C020-LADE-ACMASTER
002450     PERFORM C030-LIES-DETAILSATZ
002460     .
002470 B000-99.
002480     EXIT.
002490*-----------------------------------------------------------*
002500* Verarbeitung - Gruppenwechsel je Zaehlernummer. Die
002510* eigentliche Satzschleife steckt in B110, da hier nur
002520* per PERFORM-of-Section (kein PERFORM ... END-PERFORM)
002530* wiederholt werden darf
002540*-----------------------------------------------------------*
002550 B100-VERARBEITUNG SECTION.
002560 B100-00.
002570     PERFORM B110-GRUPPENSCHLEIFE
002580        UNTIL KEINE-DETAILSAETZE-MEHR OR PRG-ABBRUCH

002590     IF EINE-GRUPPE-OFFEN AND NOT PRG-ABBRUCH
002600        PERFORM B150-GRUPPE-ABSCHLIESSEN
002610     END-IF
002620     .
002630 B100-99.
002640     EXIT.
002650*-----------------------------------------------------------*
002660* Ein Satz der Schleife aus B100 - Gruppenwechsel erkennen,
002670* Ablesewert in PPC-MRS-TABLE uebernehmen, naechsten Satz
002680* lesen
002690*-----------------------------------------------------------*
002700 B110-GRUPPENSCHLEIFE SECTION.
002710 B110-00.
002720     IF KEINE-GRUPPE-OFFEN
002730        MOVE PPC-RD-SMART-METER-ID TO W-VORHERIGE-METER-ID
002740        MOVE ZERO TO PPC-MRS-READING-COUNT
002750        MOVE PPC-RD-SMART-METER-ID
002760                          TO PPC-MRS-SMART-METER-ID
002770        SET EINE-GRUPPE-OFFEN TO TRUE
002780     END-IF

002790     IF PPC-RD-SMART-METER-ID NOT = W-VORHERIGE-METER-ID
002800        PERFORM B150-GRUPPE-ABSCHLIESSEN
002810        MOVE PPC-RD-SMART-METER-ID TO W-VORHERIGE-METER-ID
002820        MOVE ZERO TO PPC-MRS-READING-COUNT
002830        MOVE PPC-RD-SMART-METER-ID
002840                          TO PPC-MRS-SMART-METER-ID
002850     END-IF

002860     ADD 1 TO PPC-MRS-READING-COUNT
002870     MOVE PPC-RTA-TIMESTAMP TO
002880          PPC-MRS-RDG-TIMESTAMP(PPC-MRS-READING-COUNT)
002890     MOVE PPC-RD-READING-KW TO
002900          PPC-MRS-RDG-KW(PPC-MRS-READING-COUNT)

002910     PERFORM C030-LIES-DETAILSATZ
002920     .
002930 B110-99.
002940     EXIT.
002950*-----------------------------------------------------------*
002960* Eine Zaehlergruppe ist komplett eingelesen - pruefen,
002970* bewerten, Vergleichszeilen schreiben
002980*-----------------------------------------------------------*
002990 B150-GRUPPE-ABSCHLIESSEN SECTION.
003000 B150-00.
003010     SET KEINE-GRUPPE-OFFEN TO TRUE
003020     ADD 1 TO C9-METER-COUNT

003030     SET PPC-LINK-FN-VALIDATE TO TRUE
003040     MOVE ZERO TO PPC-LINK-RC
003050     CALL "SSFMRV0M" USING PPC-LINK-HDR, PPC-MRS-TABLE
003060     IF NOT PPC-LINK-RC-OK
003070        ADD 1 TO C9-REJECT-COUNT
003080        DISPLAY K-MODUL " ZAEHLER ZURUECKGEWIESEN: "
003090                PPC-MRS-SMART-METER-ID
003100        EXIT SECTION
003110     END-IF

003120     PERFORM H110-FIND-ACCOUNT

003130     SET PPC-LINK-FN-RATE TO TRUE
003140     MOVE ZERO TO PPC-LINK-RC
003150     MOVE PPC-MRS-SMART-METER-ID TO PPC-LINK-SMART-METER-ID
003160     MOVE W-EMPFEHLUNGS-LIMIT    TO PPC-LINK-LIMIT
003170     ADD 1 TO W77-MODULAUFRUFE
003180     CALL "SSFPPR0M" USING PPC-LINK-HDR, PPC-MRS-TABLE,
003190                            PPC-PP-TABLE, PPC-LINK-RESULT-TABLE
003200     IF NOT PPC-LINK-RC-OK
003210        ADD 1 TO C9-REJECT-COUNT
003220        EXIT SECTION
003230     END-IF

003240     MOVE 1 TO C4-I1
003250     PERFORM B200-SCHREIBEN
003260        UNTIL C4-I1 > PPC-LINK-RESULT-COUNT
003270     .
003280 B150-99.
003290     EXIT.
003300*-----------------------------------------------------------*
003310* Eine Vergleichszeile schreiben, dann Zeiger weiterstellen
003320* (Aufruf per PERFORM ... UNTIL aus B150, kein VARYING noetig
003330* mehr da C4-I1 hier selbst hochgezaehlt wird)
003340*-----------------------------------------------------------*
003350 B200-SCHREIBEN SECTION.
003360 B200-00.
003370     MOVE PPC-MRS-SMART-METER-ID
003380                     TO PPC-CR-SMART-METER-ID
003390     MOVE PPC-LINK-ENROLLED-PLAN-ID
003400                     TO PPC-CR-ENROLLED-PLAN-ID
003410     MOVE PPC-LINK-RES-PLAN-NAME(C4-I1)
003420                     TO PPC-CR-PLAN-NAME
003430     MOVE PPC-LINK-RES-COST(C4-I1)
003440                     TO PPC-CR-COMPUTED-COST
003450     MOVE SPACES     TO PPC-CMP-OUTPUT-RECORD
003460     MOVE PPC-COMPARISON-RECORD TO PPC-CMP-OUTPUT-RECORD
003470     WRITE PPC-CMP-OUTPUT-RECORD
003480     IF FILE-NOK
003490        SET PRG-ABBRUCH TO TRUE
003500     ELSE
003510        ADD 1 TO C9-LINE-COUNT
003520     END-IF
003530     ADD 1 TO C4-I1
003540     .
003550 B200-99.
003560     EXIT.
003570*-----------------------------------------------------------*
003580* Nachlauf - Dateien schliessen
003590*-----------------------------------------------------------*
003600 B090-ENDE SECTION.
003610 B090-00.
003620     PERFORM F900-CLOSE-FILES
003630     .
003640 B090-99.
003650     EXIT.
003660******************************************************************
003670* Aufruf COBOL-Utility: GETSTARTUPTEXT
003680*
003690*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
003700*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
003710*                       stup-text - hier: Empfehlungslimit als
003720*                       Ziffernfolge, z.B. "3" fuer Top-3. Fehlt
003730*                       der StartUpText ganz, bleibt das Limit
003740*                       auf Null (keine Kuerzung, siehe SSFPPR0M)
003750******************************************************************
003760 P100-GETSTARTUPTEXT SECTION.
003770 P100-00.
003780     MOVE SPACE TO STUP-TEXT
003790     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
003800                                     STUP-TEXT
003810                             GIVING  STUP-RESULT
003820     EVALUATE STUP-RESULT
003830         WHEN -9999 THRU -1
003840**                  ---> Fehler aus GetStartUpText
003850                     MOVE STUP-RESULT TO D-NUM4
003860                     DISPLAY K-MODUL " FEHLER GETSTARTUPTEXT: "
003870                             D-NUM4
003880                     SET PRG-ABBRUCH TO TRUE
003890                     EXIT SECTION
003900         WHEN ZERO
003910**                  ---> kein StartUpText - Limit bleibt Null
003920                     MOVE ZERO TO W-EMPFEHLUNGS-LIMIT
003930         WHEN OTHER
003940**                  ---> StartUpText enthaelt das Limit
003950                     MOVE ZERO TO STUP-DEC-LIMIT
003960                     UNSTRING STUP-TEXT DELIMITED BY ALL SPACE
003970                              INTO STUP-DEC-LIMIT
003980                     IF STUP-DEC-LIMIT NUMERIC
003990                        MOVE STUP-DEC-LIMIT TO W-EMPFEHLUNGS-LIMIT
004000                     ELSE
004010                        MOVE ZERO TO W-EMPFEHLUNGS-LIMIT
004020                     END-IF
004030     END-EVALUATE
004040     .
004050 P100-99.
004060     EXIT.
004070*-----------------------------------------------------------*
004080* Preisplan-Stamm einmalig in PPC-PP-TABLE laden. Die
004090* Satzschleife steckt in C011, die Tarifschleife je Satz
004100* in C012 (beide per PERFORM ... UNTIL, kein END-PERFORM)
004110*-----------------------------------------------------------*
004120 C010-LADE-PPMASTER SECTION.
004130 C010-00.
004140     MOVE ZERO TO PPC-PP-TAB-COUNT
004150     READ PPC-PP-FILE
004160     PERFORM C011-UEBERNIMM-PPSATZ
004170        UNTIL FILE-EOF OR PRG-ABBRUCH
004180     .
004190 C010-99.
004200     EXIT.
004210*-----------------------------------------------------------*
004220* Einen Preisplan-Satz in die Tabelle uebernehmen
004230*-----------------------------------------------------------*
004240 C011-UEBERNIMM-PPSATZ SECTION.
004250 C011-00.
004260     MOVE PPC-PP-INPUT-RECORD TO PPC-PRICE-PLAN-RECORD
004270     ADD 1 TO PPC-PP-TAB-COUNT
004280     IF PPC-PP-TAB-COUNT > 100
004290        DISPLAY K-MODUL " ZU VIELE PREISPLAENE - ABBRUCH"
004300        SET PRG-ABBRUCH TO TRUE
004310        EXIT SECTION
004320     END-IF
004330     MOVE PPC-PP-PLAN-NAME TO
004340          PPC-PP-TAB-PLAN-NAME(PPC-PP-TAB-COUNT)
004350     MOVE PPC-PP-ENERGY-SUPPLIER TO
004360          PPC-PP-TAB-SUPPLIER(PPC-PP-TAB-COUNT)
004370     MOVE ZERO TO
004380          PPC-PP-TAB-ELEC-RATE(PPC-PP-TAB-COUNT)
004390     SET PPC-PP-TAB-ELEC-NO(PPC-PP-TAB-COUNT) TO TRUE

004400     IF PPC-PPV-1ST-ENERGY-TYPE = SPACES
004410        DISPLAY K-MODUL " PREISPLAN OHNE TARIF: "
004420                PPC-PP-PLAN-NAME
004430     ELSE
004440        MOVE 1 TO C4-I2
004450        PERFORM C012-UEBERNIMM-TARIF
004460           UNTIL C4-I2 > PPC-PP-TARIFF-COUNT
004470     END-IF

004480     READ PPC-PP-FILE
004490     .
004500 C011-99.
004510     EXIT.
004520*-----------------------------------------------------------*
004530* Einen Tarif des laufenden Preisplan-Satzes auswerten -
004540* der erste STROM-Tarif liefert den Satz fuer die Kosten-
004550* rechnung in SSFPPR0M
004560*-----------------------------------------------------------*
004570 C012-UEBERNIMM-TARIF SECTION.
004580 C012-00.
004590     IF PPC-PP-ENERGY-TYPE(C4-I2) = "ELECTRICITY"
004600        MOVE PPC-PP-UNIT-RATE(C4-I2) TO
004610             PPC-PP-TAB-ELEC-RATE(PPC-PP-TAB-COUNT)
004620        SET PPC-PP-TAB-ELEC-YES(PPC-PP-TAB-COUNT)
004630                                    TO TRUE
004640     END-IF
004650     ADD 1 TO C4-I2
004660     .
004670 C012-99.
004680     EXIT.
004690*-----------------------------------------------------------*
004700* Zaehler-Kontostamm einmalig in PPC-AC-TABLE laden
004710*-----------------------------------------------------------*
004720 C020-LADE-ACMASTER SECTION.
004730 C020-00.
004740     MOVE ZERO TO PPC-AC-TAB-COUNT
004750     READ PPC-AC-FILE
004760     PERFORM C021-UEBERNIMM-ACSATZ
004770        UNTIL FILE-EOF OR PRG-ABBRUCH
004780     .
004790 C020-99.
004800     EXIT.
004810*-----------------------------------------------------------*
004820* Einen Kontostamm-Satz in die Tabelle uebernehmen
004830*-----------------------------------------------------------*
004840 C021-UEBERNIMM-ACSATZ SECTION.
004850 C021-00.
004860     MOVE PPC-AC-INPUT-RECORD TO PPC-ACCOUNT-RECORD
004870     ADD 1 TO PPC-AC-TAB-COUNT
004880     IF PPC-AC-TAB-COUNT > 500
004890        DISPLAY K-MODUL " ZU VIELE KONTEN - ABBRUCH"
004900        SET PRG-ABBRUCH TO TRUE
004910        EXIT SECTION
004920     END-IF
004930     MOVE PPC-AC-SMART-METER-ID TO
004940          PPC-AC-TAB-METER-ID(PPC-AC-TAB-COUNT)
004950     MOVE PPC-AC-PRICE-PLAN-ID TO
004960          PPC-AC-TAB-PLAN-ID(PPC-AC-TAB-COUNT)
004970     READ PPC-AC-FILE
004980     .
004990 C021-99.
005000     EXIT.
005010*-----------------------------------------------------------*
005020* Naechsten Ablesewert-Detailsatz lesen (mit EOF-Steuerung)
005030*-----------------------------------------------------------*
005040 C030-LIES-DETAILSATZ SECTION.
005050 C030-00.
005060     READ PPC-READ-FILE
005070        AT END
005080           SET KEINE-DETAILSAETZE-MEHR TO TRUE
005090     END-READ
005100     IF ES-GIBT-DETAILSAETZE
005110        MOVE PPC-RD-INPUT-RECORD TO PPC-READING-DETAIL-RECORD
005120     END-IF
005130     .
005140 C030-99.
005150     EXIT.
005160*-----------------------------------------------------------*
005170* Dateien oeffnen
005180*-----------------------------------------------------------*
005190 F100-OPEN-FILES SECTION.
005200 F100-00.
005210     OPEN INPUT  PPC-READ-FILE
005220     IF FILE-NOK
005230        DISPLAY K-MODUL " OPEN PPC-READ-FILE FEHLER "
005240                FILE-STATUS
005250        SET PRG-ABBRUCH TO TRUE
005260        EXIT SECTION
005270     END-IF

005280     OPEN INPUT  PPC-PP-FILE
005290     IF FILE-NOK
005300        DISPLAY K-MODUL " OPEN PPC-PP-FILE FEHLER "
005310                FILE-STATUS
005320        SET PRG-ABBRUCH TO TRUE
005330        EXIT SECTION
005340     END-IF

005350     OPEN INPUT  PPC-AC-FILE
005360     IF FILE-NOK
005370        DISPLAY K-MODUL " OPEN PPC-AC-FILE FEHLER "
005380                FILE-STATUS
005390        SET PRG-ABBRUCH TO TRUE
005400        EXIT SECTION
005410     END-IF

005420     OPEN OUTPUT PPC-CMP-FILE
005430     IF FILE-NOK
005440        DISPLAY K-MODUL " OPEN PPC-CMP-FILE FEHLER "
005450                FILE-STATUS
005460        SET PRG-ABBRUCH TO TRUE
005470     END-IF
005480     .
005490 F100-99.
005500     EXIT.
005510*-----------------------------------------------------------*
005520* Dateien schliessen
005530*-----------------------------------------------------------*
005540 F900-CLOSE-FILES SECTION.
005550 F900-00.
005560     CLOSE PPC-READ-FILE
005570     CLOSE PPC-PP-FILE
005580     CLOSE PPC-AC-FILE
005590     CLOSE PPC-CMP-FILE
005600     .
005610 F900-99.
005620     EXIT.
005630*-----------------------------------------------------------*
005640* Preisplan des Zaehlers im Kontostamm suchen - dient nur
005650* zur Anzeige, filtert die Vergleichsrechnung NICHT
005660*-----------------------------------------------------------*
005670 H110-FIND-ACCOUNT SECTION.
005680 H110-00.
005690     MOVE SPACES TO PPC-LINK-ENROLLED-PLAN-ID
005700     SET PPC-AC-TAB-IX TO 1
005710     SEARCH PPC-AC-TAB-ENTRY
005720        AT END
005730           CONTINUE
005740        WHEN PPC-AC-TAB-METER-ID(PPC-AC-TAB-IX) =
005750                             PPC-MRS-SMART-METER-ID
005760           MOVE PPC-AC-TAB-PLAN-ID(PPC-AC-TAB-IX) TO
005770                             PPC-LINK-ENROLLED-PLAN-ID
005780     END-SEARCH
005790     .
005800 H110-99.
005810     EXIT.
