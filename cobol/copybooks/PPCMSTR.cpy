000100*-----------------------------------------------------------*
000110* PPCMSTR  --  PREISPLAN-STAMMSATZ (PRICE PLAN MASTER)
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 2005-03-11
000140* Letzte Version   :: A.02.00
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1988-11-14 | RKM | Neuerstellung
000190*A.01.00  | 2003-05-02 | HGB | Tarifliste auf OCCURS 1 TO 5
000200*         |            |     | erweitert (GAS-Tarife dazu)
000210*A.02.00  | 2005-03-11 | HGB | FILLER in PPC-PP-FIRST-TARIFF-
000220*         |            |     | VIEW war 2 Bytes zu kurz (77
000230*         |            |     | statt 79) - Tarif lag falsch,
000240*         |            |     | View jetzt auch verdrahtet SW-5140
000250*-----------------------------------------------------------*
000260*-----------------------------------------------------------*
000270* Ein Satz je Preisplan, feste Satzlaenge, Tarifliste
000280* geflacht als OCCURS-Tabelle im gleichen Satz
000290*-----------------------------------------------------------*
000300 01          PPC-PRICE-PLAN-RECORD.
000310     05      PPC-PP-REC-TYPE         PIC X(02) VALUE "PP".
000320     05      PPC-PP-PLAN-NAME        PIC X(20).
000330     05      PPC-PP-ENERGY-SUPPLIER  PIC X(40).
000340     05      PPC-PP-TARIFF-COUNT     PIC S9(04) COMP.
000350     05      FILLER                  PIC X(15).
000360     05      PPC-PP-TARIFF
000370                 OCCURS 1 TO 5 TIMES
000380                 DEPENDING ON PPC-PP-TARIFF-COUNT
000390                 INDEXED BY PPC-PP-TRF-IX.
000400         10  PPC-PP-ENERGY-TYPE      PIC X(11).
000410             88 PPC-PP-ENERGY-ELEC       VALUE "ELECTRICITY".
000420             88 PPC-PP-ENERGY-GAS        VALUE "GAS".
000430         10  PPC-PP-UNIT-RATE        PIC S9(06)V9(04).
000440*-----------------------------------------------------------*
000450* Alternative Kurzsicht auf den ersten Tarif - wird von
000460* C011-UEBERNIMM-PPSATZ (PPCDRV0) benutzt, um beim Laden
000470* schnell zu pruefen, ob ueberhaupt ein Tarif vorhanden ist
000480*-----------------------------------------------------------*
000490 01          PPC-PP-FIRST-TARIFF-VIEW
000500                 REDEFINES PPC-PRICE-PLAN-RECORD.
000510     05      FILLER                  PIC X(79).
000520     05      PPC-PPV-1ST-ENERGY-TYPE PIC X(11).
000530     05      PPC-PPV-1ST-UNIT-RATE   PIC S9(06)V9(04).
000540*-----------------------------------------------------------*
000550* Preisplan-Tabelle im Arbeitsspeicher - einmal je Lauf
000560* aus PPC-PP-FILE geladen, Treiber fuer "fuer jeden Plan"
000570* in SSFPPR0M (B1nn-VERARBEITUNG)
000580*-----------------------------------------------------------*
000590 01          PPC-PP-TABLE.
000600     05      PPC-PP-TAB-COUNT        PIC S9(04) COMP.
000610     05      PPC-PP-TAB-ENTRY
000620                 OCCURS 1 TO 100 TIMES
000630                 DEPENDING ON PPC-PP-TAB-COUNT
000640                 INDEXED BY PPC-PP-TAB-IX.
000650         10  PPC-PP-TAB-PLAN-NAME    PIC X(20).
000660         10  PPC-PP-TAB-SUPPLIER     PIC X(40).
000670         10  PPC-PP-TAB-ELEC-RATE    PIC S9(06)V9(04).
000680         10  PPC-PP-TAB-HAS-ELEC     PIC X(01).
000690             88 PPC-PP-TAB-ELEC-YES      VALUE "J".
000700             88 PPC-PP-TAB-ELEC-NO       VALUE "N".
