000100*-----------------------------------------------------------*
000110* PPCMRSTB  --  ABLESEWERT-TABELLE JE ZAEHLER (SPEICHER)
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 2004-10-05
000140* Letzte Version   :: A.01.00
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1991-06-04 | RKM | Neuerstellung
000190*A.01.00  | 2004-10-05 | HGB | Kapazitaet auf 200 Ablesungen
000200*         |            |     | angehoben (15-Min-Zaehler)
000210*-----------------------------------------------------------*
000220*-----------------------------------------------------------*
000230* Aufbau waehrend des Einlesens (Gruppenwechsel je Zaehler)
000240* durch PPCDRV0O B100-VERARBEITUNG. Wird unveraendert als
000250* USING-Parameter an SSFMRV0M und SSFPPR0M weitergereicht -
000260* PPC-MRS-READING muss darum als letztes Feld des Satzes
000270* stehen (Tabelle mit OCCURS DEPENDING ON)
000280*-----------------------------------------------------------*
000290 01          PPC-MRS-TABLE.
000300     05      PPC-MRS-SMART-METER-ID  PIC X(20).
000310     05      PPC-MRS-READING-COUNT   PIC S9(04) COMP.
000320     05      PPC-MRS-READING
000330                 OCCURS 1 TO 200 TIMES
000340                 DEPENDING ON PPC-MRS-READING-COUNT
000350                 INDEXED BY PPC-MRS-RDG-IX.
000360         10  PPC-MRS-RDG-TIMESTAMP   PIC X(26).
000370         10  PPC-MRS-RDG-KW          PIC S9(06)V9(04).
