000100*-----------------------------------------------------------*
000110* PPCCMPR  --  PREISPLAN-VERGLEICHSSATZ (AUSGABE)
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 1993-02-18
000140* Letzte Version   :: A.00.00
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1993-02-18 | RKM | Neuerstellung
000190*-----------------------------------------------------------*
000200*-----------------------------------------------------------*
000210* Ein Satz je (Zaehler, Preisplan) - reines Detailfile,
000220* keine Kopf-/Fusszeilen, keine laufenden Summen ueber
000230* mehrere Zaehler hinweg (Verarbeitung je Zaehler singulaer)
000240*-----------------------------------------------------------*
000250 01          PPC-COMPARISON-RECORD.
000260     05      PPC-CR-SMART-METER-ID   PIC X(20).
000270     05      PPC-CR-ENROLLED-PLAN-ID PIC X(20).
000280     05      PPC-CR-PLAN-NAME        PIC X(20).
000290     05      PPC-CR-COMPUTED-COST    PIC S9(06)V99.
000300     05      FILLER                  PIC X(16).
