000100*-----------------------------------------------------------*
000110* PPCRDNG  --  METER READING DETAIL RECORD (PPC-READ-FILE)
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 1999-01-08
000140* Letzte Version   :: A.02.00
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1991-06-04 | RKM | Neuerstellung - Zaehlerstand
000190*A.01.00  | 1994-09-19 | HGB | Ablesewert auf S9(06)V9(04)
000200*A.02.00  | 1999-01-08 | LOR | Jahrtausendfeld PPC-RYV-YYYY
000210*         |            |     | (vorher 2-stelliges Jahr)
000220*-----------------------------------------------------------*
000230*-----------------------------------------------------------*
000240* Ein Satz je Ablesewert, Zaehlernr. wiederholt (kein
000250* Kopfsatz je Zaehler) - Zeitstempel bleibt ISO-8601-Text
000260* wie vom Zaehlererfassungssystem geliefert
000270*-----------------------------------------------------------*
000280 01          PPC-READING-DETAIL-RECORD.
000290     05      PPC-RD-SMART-METER-ID   PIC X(20).
000300     05      PPC-RD-READING-TS       PIC X(26).
000310     05      PPC-RD-READING-KW       PIC S9(06)V9(04).
000320     05      FILLER                  PIC X(08).
000330*-----------------------------------------------------------*
000340* Jahresfeld-Sicht, seit der Jahrtausend-Umstellung nur noch
000350* zur Plausikontrolle des 4-stelligen Jahres benutzt
000360*-----------------------------------------------------------*
000370 01          PPC-READING-YEAR-VIEW
000380                 REDEFINES PPC-READING-DETAIL-RECORD.
000390     05      FILLER                  PIC X(20).
000400     05      PPC-RYV-YYYY            PIC X(04).
000410     05      FILLER                  PIC X(40).
000420*-----------------------------------------------------------*
000430* Alphanumerische Sicht auf den Zeitstempel - so hiess das
000440* Feld schon vor der A.01.00-Umstellung, B1nn-VERARBEITUNG
000450* und SSFPPR0M vergleichen weiterhin darueber (aeltester /
000460* juengster Wert = Zeichenvergleich, nicht Satzreihenfolge)
000470*-----------------------------------------------------------*
000480 01          PPC-READING-TS-ALPHA
000490                 REDEFINES PPC-READING-DETAIL-RECORD.
000500     05      FILLER                  PIC X(20).
000510     05      PPC-RTA-TIMESTAMP       PIC X(26).
000520     05      FILLER                  PIC X(12).
