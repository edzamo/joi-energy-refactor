000100*-----------------------------------------------------------*
000110* PPCACCT  --  ZAEHLER-KONTOSTAMM (SMART METER ACCOUNT)
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 1996-07-22
000140* Letzte Version   :: A.00.01
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1988-11-14 | RKM | Neuerstellung
000190*A.00.01  | 1996-07-22 | HGB | FILLER auf X(20) verlaengert
000200*-----------------------------------------------------------*
000210*-----------------------------------------------------------*
000220* Ein Satz je Zaehler - ordnet den Zaehler seinem aktuell
000230* gebuchten Preisplan zu. Nur zur Anzeige im Vergleich,
000240* filtert die Vergleichsrechnung NICHT
000250*-----------------------------------------------------------*
000260 01          PPC-ACCOUNT-RECORD.
000270     05      PPC-AC-REC-TYPE         PIC X(02) VALUE "AC".
000280     05      PPC-AC-SMART-METER-ID   PIC X(20).
000290     05      PPC-AC-PRICE-PLAN-ID    PIC X(20).
000300     05      PPC-AC-STATUS           PIC X(01).
000310             88 PPC-AC-ACTIVE            VALUE "A".
000320             88 PPC-AC-CLOSED            VALUE "C".
000330     05      FILLER                  PIC X(20).
000340*-----------------------------------------------------------*
000350* Kontostamm-Tabelle im Arbeitsspeicher - einmal je Lauf
000360* geladen; H1nn-FIND-ACCOUNT sucht darin den ENROLLED-PLAN
000370*-----------------------------------------------------------*
000380 01          PPC-AC-TABLE.
000390     05      PPC-AC-TAB-COUNT        PIC S9(04) COMP.
000400     05      PPC-AC-TAB-ENTRY
000410                 OCCURS 1 TO 500 TIMES
000420                 DEPENDING ON PPC-AC-TAB-COUNT
000430                 INDEXED BY PPC-AC-TAB-IX.
000440         10  PPC-AC-TAB-METER-ID     PIC X(20).
000450         10  PPC-AC-TAB-PLAN-ID      PIC X(20).
