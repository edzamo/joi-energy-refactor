000100*-----------------------------------------------------------*
000110* PPCLINKC  --  SCHNITTSTELLE PPCDRV0 -> SSFPPR0M/SSFMRV0M
000120*-----------------------------------------------------------*
000130* Letzte Aenderung :: 2004-10-05
000140* Letzte Version   :: A.01.00
000150*-----------------------------------------------------------*
000160* Vers.   | Datum      | von | Kommentar                    *
000170*---------|------------|-----|------------------------------*
000180*A.00.00  | 1988-11-21 | RKM | Neuerstellung
000190*A.01.00  | 2004-10-05 | HGB | PPC-LINK-LIMIT fuer Top-N
000200*         |            |     | Empfehlung (C2nn-RANGFOLGE)
000210*-----------------------------------------------------------*
000220*-----------------------------------------------------------*
000230* PPC-LINK-HDR - kurzer Kopf, wird als erster USING-Parm an
000240* SSFPPR0M (Funktion RATE) und SSFMRV0M (Funktion VLDT)
000250* uebergeben. PPC-MRS-TABLE (PPCRDNG) und PPC-PP-TABLE
000260* (PPCMSTR) folgen als eigene USING-Parameter, da eine
000270* Tabelle mit OCCURS DEPENDING ON immer der letzte Eintrag
000280* ihres Satzes sein muss
000290*-----------------------------------------------------------*
000300 01          PPC-LINK-HDR.
000310     05      PPC-LINK-FUNCTION       PIC X(04).
000320             88 PPC-LINK-FN-RATE         VALUE "RATE".
000330             88 PPC-LINK-FN-VALIDATE     VALUE "VLDT".
000340     05      PPC-LINK-RC             PIC S9(04) COMP.
000350             88 PPC-LINK-RC-OK           VALUE ZERO.
000360             88 PPC-LINK-RC-NO-READINGS  VALUE 100.
000370             88 PPC-LINK-RC-INVALID      VALUE 200.
000380             88 PPC-LINK-RC-ABEND        VALUE 9999.
000390     05      PPC-LINK-SMART-METER-ID PIC X(20).
000400     05      PPC-LINK-ENROLLED-PLAN-ID
000410                                     PIC X(20).
000420     05      PPC-LINK-LIMIT          PIC S9(04) COMP.
000430     05      FILLER                  PIC X(08).
000440*-----------------------------------------------------------*
000450* PPC-LINK-RESULT-TABLE - vom Modul gefuellte Kostentabelle,
000460* eine Zeile je Preisplan, bereits nach C2nn-RANGFOLGE
000470* sortiert wenn PPC-LINK-LIMIT > 0 angefordert wurde
000480*-----------------------------------------------------------*
000490 01          PPC-LINK-RESULT-TABLE.
000500     05      PPC-LINK-RESULT-COUNT   PIC S9(04) COMP.
000510     05      PPC-LINK-RESULT
000520                 OCCURS 1 TO 100 TIMES
000530                 DEPENDING ON PPC-LINK-RESULT-COUNT
000540                 INDEXED BY PPC-LINK-RES-IX.
000550         10  PPC-LINK-RES-PLAN-NAME  PIC X(20).
000560         10  PPC-LINK-RES-COST       PIC S9(06)V99.
