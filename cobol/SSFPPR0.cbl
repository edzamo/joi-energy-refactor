?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     SSFPPR0M.
000130 AUTHOR.         R. MAYER.
000140 INSTALLATION.   STADTWERKE RECHENZENTRUM ABT. EDV-ANWENDUNGEN.
000150 DATE-WRITTEN.   1988-11-21.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABT. EDV.
000180*
000190*-----------------------------------------------------------*
000200* Letzte Aenderung :: 2005-03-11
000210* Letzte Version   :: D.01.00
000220* Kurzbeschreibung :: Kostenvergleich je Preisplan (PPC)
000230* Auftrag          :: SW-4471 SW-4488 SW-5102 SW-5140
000240*-----------------------------------------------------------*
000250* Vers.   | Datum      | von | Kommentar                    *
000260*---------|------------|-----|------------------------------*
000270*A.00.00  | 1988-11-21 | RKM | Neuerstellung - nur Strom-
000280*         |            |     | Tarif, kein Preisplanvergleich
000290*B.00.00  | 1991-06-04 | RKM | fuer-jeden-Plan-Schleife dazu
000300*         |            |     | (vorher nur eingebuchter Plan)
000310*C.00.00  | 1994-09-19 | HGB | GAS-Tarife: Plan ohne Strom-
000320*         |            |     | Tarif liefert Kosten = Null
000330*C.00.01  | 1999-01-08 | LOR | Jahrtausendfeld-Test mit
000340*         |            |     | PPCDRV0O abgeschlossen
000350*D.00.00  | 2004-10-05 | HGB | C2nn-RANGFOLGE (Sortierung +
000360*         |            |     | Top-N Empfehlung) ergaenzt SW-5102
000370*D.01.00  | 2005-03-11 | HGB | PPC-LINK-LIMIT kommt jetzt aus
000380*         |            |     | PPCDRV0O/GETSTARTUPTEXT statt
000390*         |            |     | immer Null - C200 endlich SW-5140
000400*         |            |     | erreichbar
000410*-----------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450* Bewertet eine Ablesewert-Gruppe (PPC-MRS-TABLE) gegen jeden
000460* Preisplan aus PPC-PP-TABLE:
000470*   - Durchschnittsleistung (kW) ueber alle Ablesungen
000480*   - Verbrauchszeit (Std.) = juengste minus aelteste Ablesung,
000490*     nach Zeitwert bestimmt, nicht nach Satzreihenfolge
000500*   - Verbrauch (kWh) = Durchschnitt * Verbrauchszeit
000510*   - Kosten je Plan = Verbrauch * Strom-Einheitspreis, ohne
000520*     Strom-Tarif gilt Einheitspreis Null
000530* Ist PPC-LINK-LIMIT > 0 gesetzt, wird die Ergebnistabelle
000540* nach Kosten aufsteigend sortiert und auf die ersten
000550* PPC-LINK-LIMIT Zeilen gekuerzt (Empfehlungsliste).
000560*
000570* Aufruf
000580* ------
000590* CALL "SSFPPR0M" USING PPC-LINK-HDR, PPC-MRS-TABLE,
000600*                        PPC-PP-TABLE, PPC-LINK-RESULT-TABLE.
000610*
000620******************************************************************
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     SWITCH-15 IS ANZEIGE-VERSION
000680         ON STATUS IS SHOW-VERSION
000690     CLASS ALPHNUM IS "0123456789"
000700                      "abcdefghijklmnopqrstuvwxyz"
000710                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000720                      " .,;-_!$%&/=*+".
000730*
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------*
000820* Standalone-Feld - zaehlt die Aufrufe dieses Moduls seit
000830* Programmstart des Treibers, nur zur Kontrollausgabe
000840*-----------------------------------------------------------*
000850 77          W77-AUFRUFE         PIC S9(04) COMP VALUE ZERO.
000860*-----------------------------------------------------------*
000870* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000880*-----------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-I1               PIC S9(04) COMP.
000910     05      C4-I2               PIC S9(04) COMP.
000920     05      C4-TAUSCH           PIC S9(04) COMP.
000930     05      C9-ANZAHL-LESUNGEN  PIC S9(09) COMP.
000940     05      C9-JJJJ             PIC S9(09) COMP.
000950     05      C9-MM               PIC S9(09) COMP.
000960     05      C9-TT               PIC S9(09) COMP.
000970     05      C9-HH               PIC S9(09) COMP.
000980     05      C9-MI               PIC S9(09) COMP.
000990     05      C9-SS               PIC S9(09) COMP.
001000     05      C9-A-WERT           PIC S9(09) COMP.
001010     05      C9-Y-WERT           PIC S9(09) COMP.
001020     05      C9-M-WERT           PIC S9(09) COMP.
001030     05      C18-JULTAG          PIC S9(18) COMP.
001040     05      C18-SEKUNDEN        PIC S9(18) COMP.
001050     05      C18-SEKUNDEN-ERSTE  PIC S9(18) COMP.
001060     05      C18-SEKUNDEN-LETZTE PIC S9(18) COMP.
001070*-----------------------------------------------------------*
001080* Felder mit konstantem Inhalt: Praefix K
001090*-----------------------------------------------------------*
001100 01          KONSTANTE-FELDER.
001110     05      K-MODUL             PIC X(08) VALUE "SSFPPR0M".
001120     05      K-MODUL-SUFFIX REDEFINES K-MODUL.
001130         10  FILLER              PIC X(06).
001140         10  K-MSF-TYPKENNUNG    PIC X(01).
001150             88 K-MSF-IST-MODUL          VALUE "M".
001160             88 K-MSF-IST-TREIBER        VALUE "O".
001170         10  FILLER              PIC X(01).
001180     05      K-PROG-START         PIC X(20)
001190                 VALUE "D.01.00 2005-03-11".
001200     05      K-PROG-START-VIEW REDEFINES K-PROG-START.
001210         10  FILLER              PIC X(08).
001220         10  K-PSV-JJJJ          PIC X(04).
001230         10  FILLER              PIC X(08).
001240*-----------------------------------------------------------*
001250* Conditional-Felder
001260*-----------------------------------------------------------*
001270 01          SCHALTER.
001280     05      PRG-STATUS          PIC 9.
001290          88 PRG-OK                          VALUE ZERO.
001300          88 PRG-ABBRUCH                     VALUE 1 THRU 9.
001310     05      ES-GIBT-STROM-TARIF PIC X(01) VALUE "N".
001320          88 STROM-TARIF-GEFUNDEN            VALUE "J".
001330*-----------------------------------------------------------*
001340* weitere Arbeitsfelder: Praefix W
001350*-----------------------------------------------------------*
001360 01          WORK-FELDER.
001370     05      W-AELTESTE-TS       PIC X(26).
001380     05      W-JUENGSTE-TS       PIC X(26).
001390     05      W-SUMME-KW          PIC S9(09)V9(04).
001400     05      W-DURCHSCHNITT-KW   PIC S9(06)V9(08).
001410     05      W-VERBRAUCHSZEIT-STD
001420                                 PIC S9(06)V9(08).
001430     05      W-VERBRAUCH-KWH     PIC S9(09)V9(08).
001440     05      W-EINHEITSPREIS     PIC S9(06)V9(04).
001450     05      W-KOSTEN            PIC S9(06)V99.
001460     05      W-ZEITWERT-EINGABE  PIC X(26).
001470     05      W-ERGEBNIS-SICHERUNG.
001480         10  W-ES-PLAN-NAME      PIC X(20).
001490         10  W-ES-KOSTEN         PIC S9(06)V99.
001500     05      W-ES-ALPHA REDEFINES W-ERGEBNIS-SICHERUNG
001510                                 PIC X(28).
001520*-----------------------------------------------------------*
001530* PPC-LINK-HDR / PPC-MRS-TABLE / PPC-PP-TABLE /
001540* PPC-LINK-RESULT-TABLE - siehe PPCLINKC, PPCMRSTB, PPCMSTR
001550*-----------------------------------------------------------*
001560 LINKAGE SECTION.
001570     COPY PPCLINKC OF "=SSFCPYLB".
001580     COPY PPCMRSTB OF "=SSFCPYLB".
001590     COPY PPCMSTR  OF "=SSFCPYLB".
001600*
001610 PROCEDURE DIVISION USING PPC-LINK-HDR, PPC-MRS-TABLE,
001620                           PPC-PP-TABLE, PPC-LINK-RESULT-TABLE.
001630*-----------------------------------------------------------*
001640* Steuerungs-Section
001650*-----------------------------------------------------------*
001660 A100-STEUERUNG SECTION.
001670 A100-00.
001680     IF  SHOW-VERSION
001690         DISPLAY K-MODUL " VOM " K-PROG-START
001700         EXIT PROGRAM
001710     END-IF

001720     ADD 1 TO W77-AUFRUFE

001730     MOVE ZERO TO PRG-STATUS
001740     SET PPC-LINK-RC-OK TO TRUE
001750     MOVE ZERO TO PPC-LINK-RESULT-COUNT

001760     IF PPC-MRS-READING-COUNT = ZERO
001770        SET PPC-LINK-RC-NO-READINGS TO TRUE
001780        EXIT PROGRAM
001790     END-IF

001800     PERFORM B100-KENNZAHLEN-ERMITTELN
001810     PERFORM B200-PLAENE-BEWERTEN

001820     IF PPC-LINK-LIMIT > ZERO
001830        PERFORM C200-RANGFOLGE
001840     END-IF

001850     EXIT PROGRAM
001860     .
001870 A100-99.
001880     EXIT.
001890*-----------------------------------------------------------*
001900* Kennzahlen der Ablesewert-Gruppe ermitteln: Durchschnitt
001910* (kW) und Verbrauchszeit (Std.) - beides unabhaengig vom
001920* einzelnen Preisplan, darum nur einmal je Zaehlergruppe
001930*-----------------------------------------------------------*
001940 B100-KENNZAHLEN-ERMITTELN SECTION.
001950 B100-00.
001960     MOVE ZERO TO W-SUMME-KW
001970     MOVE PPC-MRS-RDG-TIMESTAMP(1) TO W-AELTESTE-TS
001980     MOVE PPC-MRS-RDG-TIMESTAMP(1) TO W-JUENGSTE-TS

001990     MOVE 1 TO C4-I1
002000     PERFORM B110-LESUNG-AUFSUMMIEREN
002010        UNTIL C4-I1 > PPC-MRS-READING-COUNT

002020     COMPUTE W-DURCHSCHNITT-KW ROUNDED =
002030             W-SUMME-KW / PPC-MRS-READING-COUNT

002040     MOVE W-AELTESTE-TS TO W-ZEITWERT-EINGABE
002050     PERFORM U210-SEKUNDEN-ERMITTELN
002060     MOVE C18-SEKUNDEN TO C18-SEKUNDEN-ERSTE

002070     MOVE W-JUENGSTE-TS TO W-ZEITWERT-EINGABE
002080     PERFORM U210-SEKUNDEN-ERMITTELN
002090     MOVE C18-SEKUNDEN TO C18-SEKUNDEN-LETZTE

002100     COMPUTE W-VERBRAUCHSZEIT-STD ROUNDED =
002110             (C18-SEKUNDEN-LETZTE - C18-SEKUNDEN-ERSTE) / 3600

002120     COMPUTE W-VERBRAUCH-KWH =
002130             W-DURCHSCHNITT-KW * W-VERBRAUCHSZEIT-STD
002140     .
002150 B100-99.
002160     EXIT.
002170*-----------------------------------------------------------*
002180* Eine Ablesung aufsummieren, aelteste/juengste Zeitmarke
002190* per alphanumerischem Vergleich fortschreiben (Zeitwert,
002200* nicht Satzreihenfolge massgeblich)
002210*-----------------------------------------------------------*
002220 B110-LESUNG-AUFSUMMIEREN SECTION.
002230 B110-00.
002240     ADD PPC-MRS-RDG-KW(C4-I1) TO W-SUMME-KW

002250     IF PPC-MRS-RDG-TIMESTAMP(C4-I1) < W-AELTESTE-TS
002260        MOVE PPC-MRS-RDG-TIMESTAMP(C4-I1) TO W-AELTESTE-TS
002270     END-IF

002280     IF PPC-MRS-RDG-TIMESTAMP(C4-I1) > W-JUENGSTE-TS
002290        MOVE PPC-MRS-RDG-TIMESTAMP(C4-I1) TO W-JUENGSTE-TS
002300     END-IF

002310     ADD 1 TO C4-I1
002320     .
002330 B110-99.
002340     EXIT.
002350*-----------------------------------------------------------*
002360* Fuer jeden Preisplan aus PPC-PP-TABLE eine Ergebniszeile
002370* aufbauen - jeder Plan wird bewertet, unabhaengig vom
002380* tatsaechlich eingebuchten Plan des Zaehlers
002390*-----------------------------------------------------------*
002400 B200-PLAENE-BEWERTEN SECTION.
002410 B200-00.
002420     MOVE 1 TO C4-I2
002430     PERFORM B210-EINEN-PLAN-BEWERTEN
002440        UNTIL C4-I2 > PPC-PP-TAB-COUNT
002450     .
002460 B200-99.
002470     EXIT.
002480*-----------------------------------------------------------*
002490* Kosten fuer einen Preisplan berechnen und der Ergebnis-
002500* tabelle anhaengen. Plan ohne Strom-Tarif (PPC-PP-TAB-HAS-
002510* ELEC = N) liefert Kosten Null, wird aber trotzdem
002520* aufgefuehrt
002530*-----------------------------------------------------------*
002540 B210-EINEN-PLAN-BEWERTEN SECTION.
002550 B210-00.
002560     IF PPC-PP-TAB-ELEC-YES(C4-I2)
002570        MOVE PPC-PP-TAB-ELEC-RATE(C4-I2) TO W-EINHEITSPREIS
002580     ELSE
002590        MOVE ZERO TO W-EINHEITSPREIS
002600     END-IF

002610     COMPUTE W-KOSTEN ROUNDED =
002620             W-VERBRAUCH-KWH * W-EINHEITSPREIS

002630     ADD 1 TO PPC-LINK-RESULT-COUNT
002640     MOVE PPC-PP-TAB-PLAN-NAME(C4-I2) TO
002650          PPC-LINK-RES-PLAN-NAME(PPC-LINK-RESULT-COUNT)
002660     MOVE W-KOSTEN TO
002670          PPC-LINK-RES-COST(PPC-LINK-RESULT-COUNT)

002680     ADD 1 TO C4-I2
002690     .
002700 B210-99.
002710     EXIT.
002720*-----------------------------------------------------------*
002730* Empfehlungsliste: Ergebnistabelle aufsteigend nach Kosten
002740* sortieren (Bubble-Sort, Tabelle hat max. 100 Zeilen) und
002750* auf PPC-LINK-LIMIT Zeilen kuerzen. Bei Gleichstand bleibt
002760* die urspruengliche Reihenfolge erhalten (stabiler Sort)
002770*-----------------------------------------------------------*
002780 C200-RANGFOLGE SECTION.
002790 C200-00.
002800     MOVE SPACES TO W-ES-ALPHA
002810*                 ---> Tauschpuffer vor dem ersten Durchgang
002820*                      als Ganzes geloescht statt Feld fuer Feld

002830     IF PPC-LINK-RESULT-COUNT <= 1
002840        EXIT SECTION
002850     END-IF

002860     MOVE 1 TO C4-I1
002870     PERFORM C210-SORTIERDURCHGANG
002880        UNTIL C4-I1 >= PPC-LINK-RESULT-COUNT

002890     IF PPC-LINK-LIMIT < PPC-LINK-RESULT-COUNT
002900        MOVE PPC-LINK-LIMIT TO PPC-LINK-RESULT-COUNT
002910     END-IF
002920     .
002930 C200-99.
002940     EXIT.
002950*-----------------------------------------------------------*
002960* Ein Durchgang des Bubble-Sort ueber PPC-LINK-RESULT
002970*-----------------------------------------------------------*
002980 C210-SORTIERDURCHGANG SECTION.
002990 C210-00.
003000     MOVE 1 TO C4-I2
003010     PERFORM C220-VERGLEICHEN-UND-TAUSCHEN
003020        UNTIL C4-I2 > PPC-LINK-RESULT-COUNT - C4-I1

003030     ADD 1 TO C4-I1
003040     .
003050 C210-99.
003060     EXIT.
003070*-----------------------------------------------------------*
003080* Zwei benachbarte Ergebniszeilen vergleichen, bei Bedarf
003090* tauschen
003100*-----------------------------------------------------------*
003110 C220-VERGLEICHEN-UND-TAUSCHEN SECTION.
003120 C220-00.
003130     IF PPC-LINK-RES-COST(C4-I2) >
003140        PPC-LINK-RES-COST(C4-I2 + 1)

003150        MOVE PPC-LINK-RESULT(C4-I2)  TO W-ERGEBNIS-SICHERUNG
003160        MOVE PPC-LINK-RESULT(C4-I2 + 1)
003170                                     TO PPC-LINK-RESULT(C4-I2)
003180        MOVE W-ERGEBNIS-SICHERUNG
003190                                TO PPC-LINK-RESULT(C4-I2 + 1)
003200     END-IF

003210     ADD 1 TO C4-I2
003220     .
003230 C220-99.
003240     EXIT.
003250*-----------------------------------------------------------*
003260* Zeitstempel (Format JJJJ-MM-TTTHH:MI:SS...Z) in eine
003270* Sekundenzahl seit einem festen Bezugspunkt umrechnen -
003280* nur die Differenz zweier solcher Werte wird gebraucht, der
003290* Bezugspunkt selbst ist beliebig (Julianisches Tageskalender-
003300* verfahren, handgerechnet - keine FUNCTION-Aufrufe erlaubt)
003310*-----------------------------------------------------------*
003320 U210-SEKUNDEN-ERMITTELN SECTION.
003330 U210-00.
003340     MOVE ZERO TO C9-JJJJ C9-MM C9-TT C9-HH C9-MI C9-SS

003350     MOVE W-ZEITWERT-EINGABE(1:4)   TO C9-JJJJ
003360     MOVE W-ZEITWERT-EINGABE(6:2)   TO C9-MM
003370     MOVE W-ZEITWERT-EINGABE(9:2)   TO C9-TT
003380     MOVE W-ZEITWERT-EINGABE(12:2)  TO C9-HH
003390     MOVE W-ZEITWERT-EINGABE(15:2)  TO C9-MI
003400     MOVE W-ZEITWERT-EINGABE(18:2)  TO C9-SS

003410     COMPUTE C9-A-WERT = (14 - C9-MM) / 12
003420     COMPUTE C9-Y-WERT = C9-JJJJ + 4800 - C9-A-WERT
003430     COMPUTE C9-M-WERT = C9-MM + (12 * C9-A-WERT) - 3

003440     COMPUTE C18-JULTAG =
003450             C9-TT
003460             + ((153 * C9-M-WERT + 2) / 5)
003470             + (365 * C9-Y-WERT)
003480             + (C9-Y-WERT / 4)
003490             - (C9-Y-WERT / 100)
003500             + (C9-Y-WERT / 400)
003510             - 32045

003520     COMPUTE C18-SEKUNDEN =
003530             (C18-JULTAG * 86400)
003540             + (C9-HH * 3600) + (C9-MI * 60) + C9-SS
003550     .
003560 U210-99.
003570     EXIT.
