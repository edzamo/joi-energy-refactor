?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

*
000100 IDENTIFICATION DIVISION.
000110*
000120 PROGRAM-ID.     SSFERG0O.
000130 AUTHOR.         H. BAUER.
000140 INSTALLATION.   STADTWERKE RECHENZENTRUM ABT. EDV-ANWENDUNGEN.
000150 DATE-WRITTEN.   1992-03-10.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH DER ABT. EDV.
000180*
000190*-----------------------------------------------------------*
000200* Letzte Aenderung :: 2005-03-11
000210* Letzte Version   :: C.01.00
000220* Kurzbeschreibung :: Erzeugt Test-Ablesewerte fuer PPC-READ
000230* Auftrag          :: SW-1180 SW-5040 SW-5140
000240*-----------------------------------------------------------*
000250* Vers.   | Datum      | von | Kommentar                    *
000260*---------|------------|-----|------------------------------*
000270*A.00.00  | 1992-03-10 | HGB | Neuerstellung (Testdaten fuer
000280*         |            |     | Abnahmetest PPCDRV0O)
000290*B.00.00  | 1994-09-19 | HGB | Zufallsverteilung ueber TAL-
000300*         |            |     | Uhrzeit als Startwert gesteuert
000310*B.00.01  | 1999-01-08 | LOR | Jahrtausendfeld-Test der
000320*         |            |     | erzeugten Zeitstempel bestanden
000330*C.00.00  | 2004-06-14 | HGB | Satzbreite an PPC-READ-FILE
000340*         |            |     | (64 Byte, PPCRDNG A.02.00)
000350*         |            |     | angepasst                 SW-5040
000360*C.01.00  | 2005-03-11 | HGB | Obergrenze W77-MAX-ANZAHL
000370*         |            |     | gegen K-STANDARD-ANZAHL SW-5140
000380*-----------------------------------------------------------*
000390*
000400* Programmbeschreibung
000410* --------------------
000420* Standalone-Hilfsprogramm fuer den Abnahmetest von PPCDRV0O:
000430* schreibt K-STANDARD-ANZAHL Ablesewert-Saetze im Format von
000440* PPC-READ-FILE fuer einen einzelnen Zaehler. Die Zeitstempel
000450* liegen genau 10 Sekunden auseinander, der letzte Satz traegt
000460* die aktuelle Uhrzeit (per ENTER TAL "TIME"), die uebrigen
000470* liegen entsprechend weiter zurueck. Die Ablesewerte selbst
000480* sind betragsmaessige Ziehungen aus einer angenaeherten
000490* Normalverteilung (Mittel 0, Streuung 1), aufgerundet auf
000500* 4 Dezimalstellen. Es werden keine COBOL-FUNCTION-Aufrufe
000510* benutzt - Zufallszahlen, Wurzel- und Kalenderrechnung sind
000520* Marke Eigenbau (siehe U2nn-Abschnitte).
000530*
000540* Aufruf
000550* ------
000560* SSFERG0
000570*
000580******************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     SWITCH-15 IS ANZEIGE-VERSION
000640         ON STATUS IS SHOW-VERSION
000650     CLASS ALPHNUM IS "0123456789"
000660                      "abcdefghijklmnopqrstuvwxyz"
000670                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000680                      " .,;-_!$%&/=*+".
000690*
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT PPC-GEN-FILE      ASSIGN TO PPCGENOU
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS  IS FILE-STATUS.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780*
000790 FD  PPC-GEN-FILE.
000800 01  PPC-GEN-OUTPUT-RECORD    PIC X(64).
000810*
000820 WORKING-STORAGE SECTION.
000830*-----------------------------------------------------------*
000840* Standalone-Feld - Obergrenze fuer die je Lauf erzeugte
000850* Satzanzahl, unabhaengig von K-STANDARD-ANZAHL abgesichert
000860*-----------------------------------------------------------*
000870 77          W77-MAX-ANZAHL      PIC S9(04) COMP VALUE 500.
000880*-----------------------------------------------------------*
000890* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000900*-----------------------------------------------------------*
000910 01          COMP-FELDER.
000920     05      C4-ANZAHL           PIC S9(04) COMP.
000930     05      C4-INDEX            PIC S9(04) COMP.
000940     05      C4-U-ZAEHLER        PIC S9(04) COMP.
000950     05      C9-JJJJ             PIC S9(09) COMP.
000960     05      C9-MM               PIC S9(09) COMP.
000970     05      C9-TT               PIC S9(09) COMP.
000980     05      C9-HH               PIC S9(09) COMP.
000990     05      C9-MI               PIC S9(09) COMP.
001000     05      C9-SS               PIC S9(09) COMP.
001010     05      C9-REST-SEK         PIC S9(09) COMP.
001020     05      C9-A-WERT           PIC S9(09) COMP.
001030     05      C9-Y-WERT           PIC S9(09) COMP.
001040     05      C9-M-WERT           PIC S9(09) COMP.
001050     05      C9-L-WERT           PIC S9(09) COMP.
001060     05      C9-N-WERT           PIC S9(09) COMP.
001070     05      C9-I-WERT           PIC S9(09) COMP.
001080     05      C9-J-WERT           PIC S9(09) COMP.
001090     05      C9-GANZZAHL         PIC S9(09) COMP.
001100     05      C18-JULTAG          PIC S9(18) COMP.
001110     05      C18-SEKUNDEN-JETZT  PIC S9(18) COMP.
001120     05      C18-SEKUNDEN-LESUNG PIC S9(18) COMP.
001130     05      C18-LCG-SEED        PIC S9(18) COMP.
001140     05      C18-LCG-PRODUKT     PIC S9(18) COMP.
001150     05      C18-LCG-QUOTIENT    PIC S9(18) COMP.
001160*-----------------------------------------------------------*
001170* Display-Felder: Praefix D - Kalenderfelder zur Formatierung
001180* des Zeitstempels (zero-padded ueber MOVE, keine FUNCTION)
001190*-----------------------------------------------------------*
001200 01          DISPLAY-FELDER.
001210     05      D-JAHR              PIC 9(04).
001220     05      D-MONAT             PIC 9(02).
001230     05      D-TAG                PIC 9(02).
001240     05      D-STUNDE             PIC 9(02).
001250     05      D-MINUTE             PIC 9(02).
001260     05      D-SEKUNDE            PIC 9(02).
001270     05      D-NUM4               PIC -9(04).
001280*-----------------------------------------------------------*
001290* Felder mit konstantem Inhalt: Praefix K
001300*-----------------------------------------------------------*
001310 01          KONSTANTE-FELDER.
001320     05      K-MODUL             PIC X(08) VALUE "SSFERG0O".
001330     05      K-MODUL-SUFFIX REDEFINES K-MODUL.
001340         10  FILLER              PIC X(06).
001350         10  K-MSF-TYPKENNUNG    PIC X(01).
001360             88 K-MSF-IST-MODUL          VALUE "M".
001370             88 K-MSF-IST-TREIBER        VALUE "O".
001380         10  FILLER              PIC X(01).
001390     05      K-PROG-START         PIC X(20)
001400                 VALUE "C.01.00 2005-03-11".
001410     05      K-PROG-START-VIEW REDEFINES K-PROG-START.
001420         10  FILLER              PIC X(08).
001430         10  K-PSV-JJJJ          PIC X(04).
001440         10  FILLER              PIC X(08).
001450     05      K-STANDARD-ANZAHL   PIC S9(04) COMP VALUE 20.
001460     05      K-STANDARD-METER-ID PIC X(20)
001470                 VALUE "SMART-METER-0000001".
001480     05      K-LCG-MULT          PIC S9(09) COMP VALUE 16807.
001490     05      K-LCG-MODUL         PIC S9(09) COMP
001500                 VALUE 2147483647.
001510*-----------------------------------------------------------*
001520* Conditional-Felder
001530*-----------------------------------------------------------*
001540 01          SCHALTER.
001550     05      FILE-STATUS         PIC X(02).
001560          88 FILE-OK                         VALUE "00".
001570          88 FILE-NOK                        VALUE "01" THRU "99".
001580     05      PRG-STATUS          PIC 9.
001590          88 PRG-OK                          VALUE ZERO.
001600          88 PRG-ABBRUCH                     VALUE 1 THRU 9.
001610     05      PRG-STATUS-ALPHA REDEFINES PRG-STATUS
001620                                 PIC X(01).
001630*-----------------------------------------------------------*
001640* weitere Arbeitsfelder: Praefix W
001650*-----------------------------------------------------------*
001660 01          WORK-FELDER.
001670     05      W-ZEITSTEMPEL       PIC X(26).
001680     05      W-GLEICHVERTEILUNG  PIC S9(01)V9(09).
001690     05      W-GAUSS-SUMME       PIC S9(02)V9(09).
001700     05      W-GAUSS-WERT        PIC S9(02)V9(09).
001710     05      W-ABS-WERT          PIC S9(02)V9(09).
001720     05      W-SKALIERT          PIC S9(09)V9(05).
001730     05      W-REST              PIC S9(09)V9(05).
001740     05      W-LESEWERT-KW       PIC S9(06)V9(04).
001750*-----------------------------------------------------------*
001760* Datum-Uhrzeitfelder (fuer TAL-Routine) - identisch zur
001770* Struktur, wie sie SSFANO0M/SSFEIN0M in U200-TIMESTAMP
001780* benutzen
001790*-----------------------------------------------------------*
001800 01          TAL-TIME.
001810     05      TAL-JHJJMMTT.
001820      10     TAL-JHJJ            PIC S9(04) COMP.
001830      10     TAL-MM              PIC S9(04) COMP.
001840      10     TAL-TT              PIC S9(04) COMP.
001850     05      TAL-HHMI.
001860      10     TAL-HH              PIC S9(04) COMP.
001870      10     TAL-MI              PIC S9(04) COMP.
001880     05      TAL-SS              PIC S9(04) COMP.
001890     05      TAL-HS              PIC S9(04) COMP.
001900     05      TAL-MS              PIC S9(04) COMP.
001910*-----------------------------------------------------------*
001920* Ablesewert-Detailsatz - gleiches Layout wie PPC-READ-FILE
001930*-----------------------------------------------------------*
001940     COPY PPCRDNG OF "=SSFCPYLB".
001950*
001960 PROCEDURE DIVISION.
001970*-----------------------------------------------------------*
001980* Steuerungs-Section
001990*-----------------------------------------------------------*
002000 A100-STEUERUNG SECTION.
002010 A100-00.
002020     IF  SHOW-VERSION
002030         DISPLAY K-MODUL " VOM " K-PROG-START
002040         STOP RUN
002050     END-IF

002060     PERFORM B000-VORLAUF
002070     IF NOT PRG-ABBRUCH
002080        PERFORM B100-ERZEUGEN
002090     END-IF
002100     PERFORM B090-ENDE

002110     IF PRG-ABBRUCH
002120        DISPLAY K-MODUL " >>> ABBRUCH DES LAUFS <<< STATUS "
002130                PRG-STATUS-ALPHA
002140     ELSE
002150        MOVE C4-ANZAHL TO D-NUM4
002160        DISPLAY K-MODUL " SAETZE ERZEUGT: " D-NUM4
002170     END-IF

002180     STOP RUN
002190     .
002200 A100-99.
002210     EXIT.
002220*-----------------------------------------------------------*
002230* Vorlauf - Datei oeffnen, aktuelle Uhrzeit und Zufalls-
002240* Startwert ermitteln
002250*-----------------------------------------------------------*
002260 B000-VORLAUF SECTION.
002270 B000-00.
002280     MOVE ZERO TO PRG-STATUS
002290     MOVE K-STANDARD-ANZAHL TO C4-ANZAHL

002300     IF C4-ANZAHL > W77-MAX-ANZAHL
002310        MOVE W77-MAX-ANZAHL TO C4-ANZAHL
002320     END-IF

002330     OPEN OUTPUT PPC-GEN-FILE
002340     IF FILE-NOK
002350        DISPLAY K-MODUL " OPEN PPC-GEN-FILE FEHLER "
002360                FILE-STATUS
002370        SET PRG-ABBRUCH TO TRUE
002380        EXIT SECTION
002390     END-IF

002400     ENTER TAL "TIME" USING TAL-TIME
002410     PERFORM U210-JETZT-IN-SEKUNDEN

002420     COMPUTE C18-LCG-SEED =
002430             ((TAL-HH * 3600) + (TAL-MI * 60) + TAL-SS) * 997
002440             + (TAL-HS * 31) + TAL-MS + 1
002450     .
002460 B000-99.
002470     EXIT.
002480*-----------------------------------------------------------*
002490* N Ablesewert-Saetze erzeugen, aeltester Satz zuerst
002500*-----------------------------------------------------------*
002510 B100-ERZEUGEN SECTION.
002520 B100-00.
002530     MOVE ZERO TO C4-INDEX
002540     PERFORM B110-EINE-LESUNG-ERZEUGEN
002550        UNTIL C4-INDEX > C4-ANZAHL - 1
002560     .
002570 B100-99.
002580     EXIT.
002590*-----------------------------------------------------------*
002600* Einen Ablesewert-Satz erzeugen: Zeitstempel = JETZT minus
002610* (ANZAHL - 1 - INDEX) * 10 Sekunden, Ablesewert = |Gauss|
002620* aufgerundet auf 4 Dezimalstellen
002630*-----------------------------------------------------------*
002640 B110-EINE-LESUNG-ERZEUGEN SECTION.
002650 B110-00.
002660     COMPUTE C18-SEKUNDEN-LESUNG =
002670             C18-SEKUNDEN-JETZT
002680             - ((C4-ANZAHL - 1 - C4-INDEX) * 10)
002690     PERFORM U220-SEKUNDEN-ZU-ZEITSTEMPEL

002700     PERFORM U230-GAUSS-ZIEHUNG
002710     IF W-GAUSS-WERT < ZERO
002720        COMPUTE W-ABS-WERT = W-GAUSS-WERT * -1
002730     ELSE
002740        MOVE W-GAUSS-WERT TO W-ABS-WERT
002750     END-IF
002760     PERFORM U240-AUFRUNDEN-4-DEZIMALEN

002770     MOVE K-STANDARD-METER-ID TO PPC-RD-SMART-METER-ID
002780     MOVE W-ZEITSTEMPEL       TO PPC-RD-READING-TS
002790     MOVE W-LESEWERT-KW       TO PPC-RD-READING-KW
002800     MOVE SPACES              TO PPC-GEN-OUTPUT-RECORD
002810     MOVE PPC-READING-DETAIL-RECORD TO PPC-GEN-OUTPUT-RECORD

002820     WRITE PPC-GEN-OUTPUT-RECORD
002830     IF FILE-NOK
002840        SET PRG-ABBRUCH TO TRUE
002850        EXIT SECTION
002860     END-IF

002870     ADD 1 TO C4-INDEX
002880     .
002890 B110-99.
002900     EXIT.
002910*-----------------------------------------------------------*
002920* Nachlauf - Datei schliessen
002930*-----------------------------------------------------------*
002940 B090-ENDE SECTION.
002950 B090-00.
002960     CLOSE PPC-GEN-FILE
002970     .
002980 B090-99.
002990     EXIT.
003000*-----------------------------------------------------------*
003010* Aktuelle Kalenderzeit (TAL-TIME) in eine Sekundenzahl seit
003020* einem festen Bezugspunkt umrechnen (Julianisches Tages-
003030* verfahren, wie in SSFPPR0M) - liefert C18-SEKUNDEN-JETZT
003040*-----------------------------------------------------------*
003050 U210-JETZT-IN-SEKUNDEN SECTION.
003060 U210-00.
003070     COMPUTE C9-A-WERT = (14 - TAL-MM) / 12
003080     COMPUTE C9-Y-WERT = TAL-JHJJ + 4800 - C9-A-WERT
003090     COMPUTE C9-M-WERT = TAL-MM + (12 * C9-A-WERT) - 3

003100     COMPUTE C18-JULTAG =
003110             TAL-TT
003120             + ((153 * C9-M-WERT + 2) / 5)
003130             + (365 * C9-Y-WERT)
003140             + (C9-Y-WERT / 4)
003150             - (C9-Y-WERT / 100)
003160             + (C9-Y-WERT / 400)
003170             - 32045

003180     COMPUTE C18-SEKUNDEN-JETZT =
003190             (C18-JULTAG * 86400)
003200             + (TAL-HH * 3600) + (TAL-MI * 60) + TAL-SS
003210     .
003220 U210-99.
003230     EXIT.
003240*-----------------------------------------------------------*
003250* Sekundenzahl zurueck in Kalenderdatum/Uhrzeit umrechnen
003260* (Umkehrung des Julianischen Tagesverfahrens) und als
003270* ISO-Zeitstempel (PIC X(26)) formatieren
003280*-----------------------------------------------------------*
003290 U220-SEKUNDEN-ZU-ZEITSTEMPEL SECTION.
003300 U220-00.
003310     COMPUTE C18-JULTAG = C18-SEKUNDEN-LESUNG / 86400
003320     COMPUTE C9-REST-SEK =
003330             C18-SEKUNDEN-LESUNG - (C18-JULTAG * 86400)
003340     COMPUTE C9-HH = C9-REST-SEK / 3600
003350     COMPUTE C9-MI = (C9-REST-SEK - (C9-HH * 3600)) / 60
003360     COMPUTE C9-SS =
003370             C9-REST-SEK - (C9-HH * 3600) - (C9-MI * 60)

003380     COMPUTE C9-L-WERT = C18-JULTAG + 68569
003390     COMPUTE C9-N-WERT = (4 * C9-L-WERT) / 146097
003400     COMPUTE C9-L-WERT =
003410             C9-L-WERT - (((146097 * C9-N-WERT) + 3) / 4)
003420     COMPUTE C9-I-WERT =
003430             (4000 * (C9-L-WERT + 1)) / 1461001
003440     COMPUTE C9-L-WERT =
003450             C9-L-WERT - ((1461 * C9-I-WERT) / 4) + 31
003460     COMPUTE C9-J-WERT = (80 * C9-L-WERT) / 2447
003470     COMPUTE C9-TT = C9-L-WERT - ((2447 * C9-J-WERT) / 80)
003480     COMPUTE C9-L-WERT = C9-J-WERT / 11
003490     COMPUTE C9-MM = C9-J-WERT + 2 - (12 * C9-L-WERT)
003500     COMPUTE C9-JJJJ =
003510             (100 * (C9-N-WERT - 49)) + C9-I-WERT + C9-L-WERT

003520     MOVE C9-JJJJ TO D-JAHR
003530     MOVE C9-MM   TO D-MONAT
003540     MOVE C9-TT   TO D-TAG
003550     MOVE C9-HH   TO D-STUNDE
003560     MOVE C9-MI   TO D-MINUTE
003570     MOVE C9-SS   TO D-SEKUNDE

003580     MOVE SPACES TO W-ZEITSTEMPEL
003590     STRING D-JAHR   "-" D-MONAT  "-" D-TAG   "T"
003600            D-STUNDE ":" D-MINUTE ":" D-SEKUNDE ".00Z"
003610            DELIMITED BY SIZE INTO W-ZEITSTEMPEL
003620     .
003630 U220-99.
003640     EXIT.
003650*-----------------------------------------------------------*
003660* Angenaeherte Normalverteilung (Mittel 0, Streuung 1) durch
003670* Summe von 12 Gleichverteilungen (0,1) minus 6 - klassisches
003680* Verfahren, kommt ohne Wurzel-/Logarithmusfunktion aus
003690*-----------------------------------------------------------*
003700 U230-GAUSS-ZIEHUNG SECTION.
003710 U230-00.
003720     MOVE ZERO TO W-GAUSS-SUMME
003730     MOVE 1 TO C4-U-ZAEHLER
003740     PERFORM U231-EINE-GLEICHVERTEILUNG
003750        UNTIL C4-U-ZAEHLER > 12

003760     COMPUTE W-GAUSS-WERT = W-GAUSS-SUMME - 6
003770     .
003780 U230-99.
003790     EXIT.
003800*-----------------------------------------------------------*
003810* Eine Gleichverteilung (0,1) ueber Lehmer-Generator ziehen
003820* (X(n+1) = 16807 * X(n) MOD 2147483647) und der Summe aus
003830* U230 zuschlagen
003840*-----------------------------------------------------------*
003850 U231-EINE-GLEICHVERTEILUNG SECTION.
003860 U231-00.
003870     COMPUTE C18-LCG-PRODUKT = C18-LCG-SEED * K-LCG-MULT
003880     COMPUTE C18-LCG-QUOTIENT =
003890             C18-LCG-PRODUKT / K-LCG-MODUL
003900     COMPUTE C18-LCG-SEED =
003910             C18-LCG-PRODUKT - (C18-LCG-QUOTIENT * K-LCG-MODUL)

003920     COMPUTE W-GLEICHVERTEILUNG ROUNDED =
003930             C18-LCG-SEED / K-LCG-MODUL

003940     ADD W-GLEICHVERTEILUNG TO W-GAUSS-SUMME
003950     ADD 1 TO C4-U-ZAEHLER
003960     .
003970 U231-99.
003980     EXIT.
003990*-----------------------------------------------------------*
004000* Betragswert auf 4 Dezimalstellen aufrunden (Ceiling) -
004010* kein FUNCTION-Aufruf: skalieren, abschneiden, bei Rest
004020* plus 1, zurueckskalieren
004030*-----------------------------------------------------------*
004040 U240-AUFRUNDEN-4-DEZIMALEN SECTION.
004050 U240-00.
004060     COMPUTE W-SKALIERT = W-ABS-WERT * 10000
004070     COMPUTE C9-GANZZAHL = W-SKALIERT
004080     COMPUTE W-REST = W-SKALIERT - C9-GANZZAHL

004090     IF W-REST > ZERO
004100        ADD 1 TO C9-GANZZAHL
004110     END-IF

004120     COMPUTE W-LESEWERT-KW = C9-GANZZAHL / 10000
004130     .
004140 U240-99.
004150     EXIT.
